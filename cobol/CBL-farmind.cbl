000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FARMIND.
000300 AUTHOR.         ED ACKERMAN.
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.   05/05/89.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*===============================================================*
000900* PROGRAM NAME:    FARMIND                                      *
001000* ORIGINAL AUTHOR: ED ACKERMAN                                  *
001100*                                                               *
001200* PURPOSE.  NIGHTLY/PER-YEAR BATCH ETL PASS FOR THE FARM        *
001300* DECISION-MAKING SIMULATION.  LOADS THE ACTIVITY MASTER, THE   *
001400* FARM MASTER, THE TUNING PARAMETER SET, THE PREFERENCE AND     *
001500* EXPERIENCE MATRICES AND THIS YEAR'S OPTIMIZER RESULT FILES,   *
001600* RESOLVES ACTIVITY NAMES AGAINST THE MASTER TABLE, ROLLS UP    *
001700* EACH FARM'S INCOME HISTORY, COMPUTES THE POPULATION INCOME    *
001800* CHANGE RATE, AND WRITES ONE FARM-OUTPUT-RECORD PER FARM FOR   *
001900* THE SIMULATION PROPER TO PICK UP.  DOES NOT RUN THE SIMULATION*
002000* ITSELF -- SEE THE RUN BOOK FOR WHERE THAT LIVES.              *
002100*                                                               *
002200* MAINTENANCE LOG                                               *
002300* DATE      AUTHOR          MAINTENANCE REQUIREMENT             *
002400* --------- --------------  ------------------------------------*
002500* 05/05/89 E ACKERMAN       WRITTEN FOR THE FARM ETL RUN,       *
002600*                           REQ FARM-001.                       *
002700* 11/03/89 E ACKERMAN       ADDED THE MP-ACTIVITY-RESULT LOAD   *
002800*                           AND THE EXIT_ACTIVITY FALLBACK --   *
002900*                           REQ FARM-014.                       *
003000* 04/22/90 T MERCER         SWITCHED THE PARAMETER-SET SELECTOR *
003100*                           AND RUN MODE TO A CONTROL CARD      *
003200*                           INSTEAD OF A HARD-CODED VALUE --    *
003300*                           REQ FARM-027.                       *
003400* 07/30/91 T MERCER         PREFERENCE/EXPERIENCE MATRIX LOAD   *
003500*                           FACTORED OUT TO MATLDR SO BOTH FILES*
003600*                           SHARE ONE MODULE -- REQ FARM-033.   *
003700* 02/18/95 R OYELARAN       DIVIDE-BY-ZERO GUARD ADDED TO THE   *
003800*                           YEAR-OVER-YEAR PERCENT CHANGE CALC -*
003900*                           REQ FARM-041.                       *
004000* 08/01/99 R OYELARAN       Y2K -- WS-TODAY-CCYY IS ALREADY FOUR*
004100*                           DIGITS FROM ACCEPT FROM DATE YYYYMMD*
004200*                           BIRTH-YEAR ON THE FARM FILE IS ALSO *
004300*                           FOUR DIGITS.  REVIEWED, NO CHANGE.  *
004400* 03/09/04 D QUINTERO       RENUMBERED PARAGRAPHS 5000-7999 TO  *
004500*                           LINE UP WITH THE NEW ACTMTCH/MATLDR *
004600*                           CALL SEQUENCE.                      *
004700* 06/24/21 ED ACKERMAN      RESTRUCTURE, INDENTATION, REMOVAL OF*
004800*                           FALL THRU AND GO TO'S.              *
004805* 02/14/24 D QUINTERO       DROPPED SPECIAL-NAMES --            *
004815*                           NO OTHER PROGRAM IN THIS SHOP       *
004825*                           CARRIES ONE.  CLASS DIGIT-CHAR      *
004835*                           AND THE UPSI-0 TRACE SWITCH WERE    *
004845*                           AN EXPERIMENT NEVER ADOPTED         *
004855*                           SHOP-WIDE.  9610 NOW TESTS '0'      *
004865*                           THRU '9' DIRECTLY.  ALSO PUT        *
004875*                           WS-INCOME-SUM/WS-PCT-SUM BACK TO    *
004885*                           ZONED DISPLAY -- NO PACKED          *
004895*                           FIELDS ANYWHERE ELSE IN THIS PGM.   *
004896* 02/19/24 D QUINTERO       9500 HAD NO SIGN HANDLING -- A "-"  *
004897*                           ON A COORD/MINUS-COEFFICIENT ROW    *
004898*                           HIT THE DIGIT POSITION.  NOW        *
004899*                           STRIPPED, FLAGGED, AND NEGATED.     *
004900*===============================================================*
005000 ENVIRONMENT DIVISION.
005100 ****************************************************************
005200 CONFIGURATION SECTION.
005300 ****************************************************************
005400 SOURCE-COMPUTER.   IBM-3081.
005500 OBJECT-COMPUTER.   IBM-3081.
006000 ****************************************************************
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT CONTROL-CARD-FILE ASSIGN TO CTLCARD
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS CONTROL-CARD-STATUS.
006600*
006700     SELECT ACTIVITY-FILE ASSIGN TO ACTCSV
006800         ORGANIZATION IS LINE SEQUENTIAL
006900         FILE STATUS IS ACTIVITY-FILE-STATUS.
007000*
007100     SELECT FARM-FILE ASSIGN TO FARMCSV
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS FARM-FILE-STATUS.
007400*
007500     SELECT PARAMETER-FILE ASSIGN TO PARMCSV
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS PARAMETER-FILE-STATUS.
007800*
007900     SELECT MP-INCOME-FILE ASSIGN TO MPINCCSV
008000         ORGANIZATION IS LINE SEQUENTIAL
008100         FILE STATUS IS MP-INCOME-FILE-STATUS.
008200*
008300     SELECT MP-ACTIVITY-FILE ASSIGN TO MPACTCSV
008400         ORGANIZATION IS LINE SEQUENTIAL
008500         FILE STATUS IS MP-ACTIVITY-FILE-STATUS.
008600*
008700     SELECT FARM-OUTPUT-FILE ASSIGN TO FARMOUT
008800         ORGANIZATION IS INDEXED
008900         ACCESS MODE IS SEQUENTIAL
009000         RECORD KEY IS FR-FARM-NAME OF FARM-OUTPUT-RECORD
009100         FILE STATUS IS FARM-OUTPUT-FILE-STATUS.
009200 ****************************************************************
009300 DATA DIVISION.
009400 ****************************************************************
009500 FILE SECTION.
009600 ****************************************************************
009700 FD  CONTROL-CARD-FILE
009800         RECORDING MODE IS F.
009900 01  CONTROL-CARD-LINE              PIC X(80).
010000 ****************************************************************
010100 FD  ACTIVITY-FILE
010200         RECORDING MODE IS F.
010300 01  ACTIVITY-FILE-LINE             PIC X(80).
010400 ****************************************************************
010500 FD  FARM-FILE
010600         RECORDING MODE IS F.
010700 01  FARM-FILE-LINE                 PIC X(2000).
010800 ****************************************************************
010900 FD  PARAMETER-FILE
011000         RECORDING MODE IS F.
011100 01  PARAMETER-FILE-LINE            PIC X(200).
011200 ****************************************************************
011300 FD  MP-INCOME-FILE
011400         RECORDING MODE IS F.
011500 01  MP-INCOME-FILE-LINE            PIC X(200).
011600 ****************************************************************
011700 FD  MP-ACTIVITY-FILE
011800         RECORDING MODE IS F.
011900 01  MP-ACTIVITY-FILE-LINE          PIC X(200).
012000 ****************************************************************
012100 FD  FARM-OUTPUT-FILE.
012200 COPY FARMREC.
012300 ****************************************************************
012400 WORKING-STORAGE SECTION.
012500 ****************************************************************
012600 01  WS-SWITCHES-MISC-FIELDS.
012700     05  CONTROL-CARD-STATUS         PIC X(02).
012800         88  CONTROL-CARD-OK                   VALUE '00'.
012900         88  CONTROL-CARD-EOF                   VALUE '10'.
013000     05  ACTIVITY-FILE-STATUS        PIC X(02).
013100         88  ACTIVITY-FILE-OK                   VALUE '00'.
013200         88  ACTIVITY-FILE-EOF                   VALUE '10'.
013300     05  FARM-FILE-STATUS            PIC X(02).
013400         88  FARM-FILE-OK                       VALUE '00'.
013500         88  FARM-FILE-EOF-COND                  VALUE '10'.
013600     05  PARAMETER-FILE-STATUS       PIC X(02).
013700         88  PARAMETER-FILE-OK                   VALUE '00'.
013800         88  PARAMETER-FILE-EOF                   VALUE '10'.
013900     05  MP-INCOME-FILE-STATUS       PIC X(02).
014000         88  MP-INCOME-FILE-OK                   VALUE '00'.
014100         88  MP-INCOME-FILE-EOF-COND              VALUE '10'.
014200     05  MP-ACTIVITY-FILE-STATUS     PIC X(02).
014300         88  MP-ACTIVITY-FILE-OK                  VALUE '00'.
014400         88  MP-ACTIVITY-FILE-EOF-COND             VALUE '10'.
014500     05  FARM-OUTPUT-FILE-STATUS     PIC X(02).
014600         88  FARM-OUTPUT-FILE-OK                   VALUE '00'.
014700     05  WS-FARM-FILE-EOF-SW         PIC X(01) VALUE 'N'.
014800         88  FARM-FILE-EOF                        VALUE 'Y'.
014900     05  WS-MP-INCOME-EOF-SW         PIC X(01) VALUE 'N'.
015000         88  MP-INCOME-FILE-EOF                    VALUE 'Y'.
015100     05  WS-MP-ACTIVITY-EOF-SW       PIC X(01) VALUE 'N'.
015200         88  MP-ACTIVITY-FILE-EOF                   VALUE 'Y'.
015300     05  WS-FILE-OPEN-ERROR-SW       PIC X(01) VALUE 'N'.
015400         88  WS-FILE-OPEN-ERROR                    VALUE 'Y'.
015500     05  WS-ZERO-DENOM-SWITCH        PIC X(01) VALUE 'N'.
015600         88  WS-ZERO-DENOM-FLAGGED                 VALUE 'Y'.
015700     05  WS-LINE-HAS-DIGIT-SW        PIC X(01) VALUE 'N'.
015800         88  WS-LINE-HAS-DIGIT                     VALUE 'Y'.
015900     05  WS-RUN-MODE-SWITCH          PIC X(01) VALUE 'I'.
016000         88  WS-INITIALIZE-MODE                    VALUE 'I'.
016100         88  WS-UPDATE-MODE                        VALUE 'U'.
016150     05  FILLER                      PIC X(02).
016200 ****************************************************************
016300* TODAY'S DATE, FOR AGE DERIVATION.  NO INTRINSIC FUNCTION --   *
016400* CLASSIC ACCEPT FROM DATE, REDEFINED TO PULL THE YEAR OUT.     *
016500 ****************************************************************
016600 01  WS-TODAY-DATE                   PIC 9(08).
016700 ****************************************************************
016800 01  WS-TODAY-DATE-PARTS REDEFINES WS-TODAY-DATE.
016900     05  WS-TODAY-CCYY               PIC 9(04).
017000     05  WS-TODAY-MM                 PIC 9(02).
017100     05  WS-TODAY-DD                 PIC 9(02).
017200 ****************************************************************
017300 77  WS-PARM-SET-SELECTOR            PIC S9(04) USAGE IS COMP.
017400 01  WS-CONTROL-CARD-FIELDS.
017500     05  WS-CTL-RUN-MODE-TEXT        PIC X(01).
017600     05  WS-CTL-PARM-SELECTOR-TEXT   PIC X(04).
017650     05  FILLER                      PIC X(02).
017700 ****************************************************************
017800* DECIMAL-FIELD PARSE WORK AREA -- SHARED SCRATCH SPACE, REUSED *
017900* EVERY DECIMAL CSV COLUMN (COORDINATES, ENTREPRENEURSHIP, INCOM*
018000* PARAMETERS).  KEPT NUMERIC FOR THE ARITHMETIC, REDEFINED INTO *
018100* INTEGER PART AND A FRACTION PART SO THE TEXT ON EACH SIDE OF T*
018200* DECIMAL POINT CAN BE MOVED IN SEPARATELY -- UNSTRING WON'T LIN*
018300* DECIMAL POINT UP FOR YOU.                                RO 02*
018400* NOTE: THIS TRICK ASSUMES THE SOURCE FEED ALWAYS PADS THE FRACT*
018500* OUT TO FULL WIDTH (OUR CSV EXTRACTS ALWAYS DO).  DO NOT REUSE *
018600* PARAGRAPH AGAINST A FEED THAT DROPS TRAILING ZEROES.          *
018700 ****************************************************************
018800 01  WS-DECIMAL-RESULT                PIC S9(09)V9(04).
018900 ****************************************************************
019000 01  WS-DECIMAL-RESULT-PARTS REDEFINES WS-DECIMAL-RESULT.
019100     05  WS-DECIMAL-RESULT-INT        PIC S9(09).
019200     05  WS-DECIMAL-RESULT-FRAC       PIC 9(04).
019300 ****************************************************************
019400 01  WS-DEC-SOURCE-TEXT                PIC X(14).
019500 01  WS-DEC-INT-TEXT                   PIC X(10).
019600 01  WS-DEC-FRAC-TEXT                  PIC X(04).
019650*    A LEADING "-" ON THE INTEGER PIECE FLAGS A NEGATIVE FIELD --
019660*    ALPHA/PHI-MINUS COEFFICIENTS AND THE FARM COORDINATES CAN
019670*    BOTH CARRY ONE.                                   DQ 02/24
019680 01  WS-DEC-NEG-SWITCH                 PIC X(01) VALUE 'N'.
019690     88  WS-DEC-IS-NEGATIVE                  VALUE 'Y'.
019700 ****************************************************************
019800* RAW-LINE WORK AREA -- DUAL VIEW.  THE CHARACTER-ARRAY REDEFINE*
019900* IS USED BY 9600-CHECK-LINE-HAS-DIGIT TO SNIFF OUT HEADER/TRAIL*
020000* LINES IN THE MP RESULT FILES.                                 *
020100 ****************************************************************
020200 01  WS-RAW-LINE-BUFFER                PIC X(2000).
020300 ****************************************************************
020400 01  WS-RAW-LINE-CHARS REDEFINES WS-RAW-LINE-BUFFER.
020500     05  WS-RAW-CHAR          PIC X(01) OCCURS 2000 TIMES.
020600 ****************************************************************
020700* FARM-ROW STAGING FIELDS -- ONE FARM_DATA.CSV ROW AT A TIME.   *
020800 ****************************************************************
020900 01  WS-COORD-1-TEXT                   PIC X(12).
021000 01  WS-COORD-2-TEXT                   PIC X(12).
021100 01  WS-ENTREP-TEXT                    PIC X(08).
021200 01  WS-INCOME-TEXT                    PIC X(14).
021300 01  WS-ACT-NAME-TEXT-GROUP.
021400     05  WS-ACT-NAME-TEXT              PIC X(20) OCCURS 3 TIMES.
021450     05  FILLER                        PIC X(02).
021500 ****************************************************************
021600* SUBSCRIPTS AND COUNTERS.  EVERY ONE OF THESE IS COMP -- NO    *
021700* DISPLAY SUBSCRIPTS IN THIS SHOP'S CODE.                       *
021800 ****************************************************************
021900 01  WS-SUBSCRIPTS.
022000     05  WS-LINE-PTR                   PIC S9(04) USAGE IS COMP.
022100     05  WS-FARM-SUB                   PIC S9(04) USAGE IS COMP.
022200     05  WS-FARM-SUB2                  PIC S9(04) USAGE IS COMP.
022300     05  WS-RESULT-FARM-SUB            PIC S9(04) USAGE IS COMP.
022400     05  WS-MATCH-SUB                  PIC S9(04) USAGE IS COMP.
022500     05  WS-INC-SUB                    PIC S9(04) USAGE IS COMP.
022600     05  WS-ACT-SLOT-SUB               PIC S9(04) USAGE IS COMP.
022700     05  WS-SKIP-SUB                   PIC S9(04) USAGE IS COMP.
022800     05  WS-CHAR-SUB                   PIC S9(04) USAGE IS COMP.
022900     05  WS-PCT-SUB                    PIC S9(04) USAGE IS COMP.
023000     05  WS-YEAR-SUB                   PIC S9(04) USAGE IS COMP.
023100     05  WS-MEMORY-M                   PIC 9(02) USAGE IS COMP.
023150     05  FILLER                        PIC X(02).
023200 ****************************************************************
023300 01  WS-ACCUMULATORS.
023400     05  WS-INCOME-SUM         PIC S9(11)V9(02).
023500     05  WS-PCT-SUM            PIC S9(05)V9(04).
023600*    NOTE -- ZONED DISPLAY, SAME AS EVERY OTHER NUMERIC FIELD
023700*    IN THIS PROGRAM.  NO PACKED FIELDS ANYWHERE HERE --
023800*    THIS SHOP DOESN'T PACK MONEY.                       DQ 02/24
023850     05  FILLER                PIC X(02).
023900 ****************************************************************
024000 01  WS-AVG-CHANGE-RATE                PIC S9(03)V9(04).
024100 ****************************************************************
024200 01  WS-POP-MEAN-INCOME-TABLE.
024300     05  WS-POP-MEAN-INCOME            PIC S9(07)V9(02)
024400                                        OCCURS 20 TIMES.
024450     05  FILLER                        PIC X(02).
024500 ****************************************************************
024600 01  WS-PCT-CHANGE-TABLE.
024700     05  WS-PCT-CHANGE                 PIC S9(03)V9(04)
024800                                        OCCURS 20 TIMES.
024850     05  FILLER                        PIC X(02).
024900 ****************************************************************
025000* ACTIVITY-TABLE AND ACTMTCH CALL-LINKAGE AREA.                 *
025100 ****************************************************************
025200 COPY ACTTAB.
025300 ****************************************************************
025400* PREFERENCE-MATRIX AND EXPERIENCE-MATRIX CALL-LINKAGE AREAS.  S*
025500* COPYBOOK, ONCE PER FILE, RENAMED VIA REPLACING SO BOTH SETS OF*
025600* RESULTS ARE ON HAND AT THE SAME TIME.                    TM 07*
025700 ****************************************************************
025800 COPY MATLNK REPLACING ==MX-== BY ==PF-==.
025900 COPY MATLNK REPLACING ==MX-== BY ==EX-==.
026000 ****************************************************************
026100* PARAMETER-SET WORKING RECORD (PARAMETERS.CSV, ONE SELECTED ROW*
026200 ****************************************************************
026300 01  PR-PARAMETER-RECORD.
026400     05  PR-ALPHA-PLUS                  PIC S9V9(04).
026500     05  PR-ALPHA-MINUS                 PIC S9V9(04).
026600     05  PR-LAMBDA                      PIC S9V9(04).
026700     05  PR-PHI-PLUS                    PIC S9V9(04).
026800     05  PR-PHI-MINUS                   PIC S9V9(04).
026900     05  PR-PARM-A                      PIC S9V9(04).
027000     05  PR-PARM-B                      PIC S9V9(04).
027100     05  PR-PARM-K                      PIC S9V9(04).
027200     05  PR-PARM-NAME                   PIC X(20).
027300     05  FILLER                         PIC X(08).
027400 ****************************************************************
027500 01  WS-PARM-ROW-FIELDS.
027600     05  WS-PARM-ID-TEXT                 PIC X(20).
027700     05  WS-PARM-DEC-TEXT                PIC X(10) OCCURS 8 TIMES.
027800     05  WS-PARM-NAME-TEXT                PIC X(20).
027850     05  FILLER                          PIC X(02).
027900 ****************************************************************
028000* FARM MASTER TABLE -- CANONICAL ALL-FARMS ORDER, THE ORDER FARM*
028100* WAS READ IN.  THE OUTER OCCURS IS VARIABLE (DEPENDING ON THE F*
028200* COUNT); THE INCOME-HISTORY AND ACTIVITY-LIST TABLES NESTED INS*
028300* ARE FIXED-MAXIMUM OCCURS, EACH WITH ITS OWN COUNT FIELD.      *
028400 ****************************************************************
028500 77  WS-FARM-COUNT                      PIC S9(04) USAGE IS COMP.
028600 ****************************************************************
028700 01  FR-FARM-TABLE.
028800     05  FR-FARM-ENTRY OCCURS 1 TO 0500 TIMES
028900                 DEPENDING ON WS-FARM-COUNT.
029000         10  FR-FARM-NAME                PIC X(20).
029100         10  FR-COORD-1                  PIC S9(05)V9(04).
029200         10  FR-COORD-2                  PIC S9(05)V9(04).
029300         10  FR-BIRTH-YEAR                PIC 9(04).
029400         10  FR-CURRENT-AGE               PIC 9(03).
029500         10  FR-EDUCATION                 PIC 9(02).
029600         10  FR-MEMORY-LEN                PIC 9(02) USAGE IS COMP.
029700         10  FR-ENTREPRENEURSHIP          PIC 9V9(04).
029800         10  FR-PERSONAL-INCOME-AVG       PIC S9(07)V9(02).
029900         10  FR-POP-CHANGE-RATE           PIC S9(03)V9(04).
030000         10  FR-INCOME-HISTORY-CNT        PIC 9(02) USAGE IS COMP.
030100         10  FR-INCOME-HISTORY OCCURS 20 TIMES.
030200             15  FR-INCOME-VALUE          PIC S9(07)V9(02).
030300         10  FR-ACTIVITY-CNT              PIC 9(02) USAGE IS COMP.
030400         10  FR-ACTIVITY-LIST OCCURS 10 TIMES.
030500             15  FR-ACTIVITY-ID           PIC 9(04).
030600             15  FR-ACTIVITY-NAME         PIC X(20).
030700         10  FILLER                       PIC X(10).
030800 ****************************************************************
030900* THIS YEAR'S MP INCOME RESULTS (GROSSMARGIN_P4,00.CSV / DATA_FA*
031000 ****************************************************************
031100 01  WS-INCOME-RESULT-COUNT              PIC S9(04) USAGE IS COMP.
031200 ****************************************************************
031300 01  RI-INCOME-RESULT-TABLE.
031400     05  RI-INCOME-RESULT-ENTRY OCCURS 1 TO 0500 TIMES
031500                 DEPENDING ON WS-INCOME-RESULT-COUNT.
031600         10  RI-RESULT-FARM-ID           PIC X(20).
031700         10  RI-RESULT-INCOME             PIC S9(09)V9(02).
031800         10  RI-RESULT-ACTIVITY-NAME      PIC X(20).
031900         10  FILLER                       PIC X(06).
032000 ****************************************************************
032100* THIS YEAR'S MP ACTIVITY RESULTS (DATA_FARMINDLANDDATA.GMS), GR*
032200* BY FARM NAME AS ENCOUNTERED IN THE FILE.                      *
032300 ****************************************************************
032400 01  WS-ACT-RESULT-FARM-COUNT            PIC S9(04) USAGE IS COMP.
032500 ****************************************************************
032600 01  RA-ACTIVITY-RESULT-TABLE.
032700     05  RA-ACTIVITY-RESULT-ENTRY OCCURS 1 TO 0500 TIMES
032800                 DEPENDING ON WS-ACT-RESULT-FARM-COUNT.
032900         10  RA-RESULT-FARM-NAME          PIC X(20).
033000         10  RA-RESULT-ACT-CNT            PIC 9(02) USAGE IS COMP.
033100         10  RA-RESULT-ACT-LIST OCCURS 10 TIMES.
033200             15  RA-RESULT-ACTIVITY-ID     PIC 9(04).
033300             15  RA-RESULT-ACTIVITY-NAME   PIC X(20).
033400         10  FILLER                        PIC X(08).
033500 ****************************************************************
033600 01  WS-FARM-NAME-KEY                     PIC X(20).
033700 ****************************************************************
033800 01  WS-ACT-RESULT-NAME-TEXT              PIC X(20).
033900 ****************************************************************
034000 PROCEDURE DIVISION.
034100 ****************************************************************
034200 0000-MAIN-PARAGRAPH.
034300 ****************************************************************
034400     PERFORM 1000-OPEN-FILES THRU 1000-EXIT.
034500     IF NOT WS-FILE-OPEN-ERROR
034600         PERFORM 1200-READ-CONTROL-CARD THRU 1200-EXIT
034700         PERFORM 2000-LOAD-ACTIVITY-TABLE THRU 2000-EXIT
034800         PERFORM 3000-LOAD-PARAMETER-SET THRU 3000-EXIT
034900         MOVE 'PREFCSV ' TO PF-DD-NAME
035000         CALL 'MATLDR' USING PF-DD-NAME, PF-PRODUCT-COUNT,
035100             PF-PRODUCT-NAME-TABLE, PF-FARM-COUNT,
035200             PF-FARM-VALUE-TABLE, PF-RETURN-STATUS
035300         END-CALL
035400         MOVE 'EXPERCSV' TO EX-DD-NAME
035500         CALL 'MATLDR' USING EX-DD-NAME, EX-PRODUCT-COUNT,
035600             EX-PRODUCT-NAME-TABLE, EX-FARM-COUNT,
035700             EX-FARM-VALUE-TABLE, EX-RETURN-STATUS
035800         END-CALL
035900         PERFORM 5000-LOAD-FARMS THRU 5000-EXIT
036000         PERFORM 6000-LOAD-MP-INCOME-RESULTS THRU 6000-EXIT
036100         PERFORM 7000-LOAD-MP-ACTIVITY-RESULTS THRU 7000-EXIT
036200         IF WS-INITIALIZE-MODE
036300             PERFORM 8000-INIT-POP-CHANGE-RATE THRU 8000-EXIT
036400         ELSE
036500             PERFORM 8100-UPDATE-POP-CHANGE-RATE THRU 8100-EXIT
036600         END-IF
036700         PERFORM 9000-WRITE-FARM-OUTPUT-RECORDS THRU 9000-EXIT
036800             VARYING WS-FARM-SUB FROM 1 BY 1
036900             UNTIL WS-FARM-SUB > WS-FARM-COUNT
037000     END-IF.
037100     PERFORM 9900-CLOSE-FILES THRU 9900-EXIT.
037200     DISPLAY 'FARMIND -- FARM RECORDS WRITTEN: ', WS-FARM-COUNT.
037300     GOBACK.
037400 ****************************************************************
037500 1000-OPEN-FILES.
037600 ****************************************************************
037700     OPEN INPUT CONTROL-CARD-FILE, ACTIVITY-FILE, FARM-FILE,
037800         PARAMETER-FILE, MP-INCOME-FILE, MP-ACTIVITY-FILE.
037900     IF NOT CONTROL-CARD-OK
038000         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
038100         DISPLAY 'CONTROL CARD FILE: ', CONTROL-CARD-STATUS
038200     END-IF.
038300     IF NOT ACTIVITY-FILE-OK
038400         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
038500         DISPLAY 'ACTIVITY FILE: ', ACTIVITY-FILE-STATUS
038600     END-IF.
038700     IF NOT FARM-FILE-OK
038800         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
038900         DISPLAY 'FARM FILE: ', FARM-FILE-STATUS
039000     END-IF.
039100     IF NOT PARAMETER-FILE-OK
039200         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
039300         DISPLAY 'PARAMETER FILE: ', PARAMETER-FILE-STATUS
039400     END-IF.
039500     IF NOT MP-INCOME-FILE-OK
039600         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
039700         DISPLAY 'MP INCOME FILE: ', MP-INCOME-FILE-STATUS
039800     END-IF.
039900     IF NOT MP-ACTIVITY-FILE-OK
040000         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
040100         DISPLAY 'MP ACTIVITY FILE: ', MP-ACTIVITY-FILE-STATUS
040200     END-IF.
040300     PERFORM 1100-OPEN-FARM-OUTPUT-FILE THRU 1100-EXIT.
040400 1000-EXIT.
040500     EXIT.
040600 ****************************************************************
040700 1100-OPEN-FARM-OUTPUT-FILE.
040800 ****************************************************************
040900     OPEN OUTPUT FARM-OUTPUT-FILE.
041000     IF NOT FARM-OUTPUT-FILE-OK
041100         MOVE 'Y' TO WS-FILE-OPEN-ERROR-SW
041200         DISPLAY 'FARM OUTPUT FILE STATUS CODE: ',
041300             FARM-OUTPUT-FILE-STATUS
041400     END-IF.
041500 1100-EXIT.
041600     EXIT.
041700 ****************************************************************
041800 1200-READ-CONTROL-CARD.
041900 ****************************************************************
042000*    ONE CARD: RUN-MODE CODE (I OR U), COMMA, PARAMETER-SET ROW *
042100*    NUMBER.  OPS SETS THIS BEFORE KICKING OFF THE RUN.  EA 11/0*
042200     READ CONTROL-CARD-FILE INTO WS-RAW-LINE-BUFFER
042300         AT END
042400             SET CONTROL-CARD-EOF TO TRUE
042500     END-READ.
042600     IF NOT CONTROL-CARD-EOF
042700         UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
042800             INTO WS-CTL-RUN-MODE-TEXT, WS-CTL-PARM-SELECTOR-TEXT
042900         END-UNSTRING
043000         MOVE WS-CTL-RUN-MODE-TEXT TO WS-RUN-MODE-SWITCH
043100         MOVE WS-CTL-PARM-SELECTOR-TEXT TO WS-PARM-SET-SELECTOR
043200     END-IF.
043300     CLOSE CONTROL-CARD-FILE.
043400 1200-EXIT.
043500     EXIT.
043600 ****************************************************************
043700 2000-LOAD-ACTIVITY-TABLE.
043800 ****************************************************************
043900     MOVE 0 TO FM-ACTIVITY-COUNT.
044000     READ ACTIVITY-FILE
044100         AT END SET ACTIVITY-FILE-EOF TO TRUE
044200     END-READ.
044300     IF NOT ACTIVITY-FILE-EOF
044400         READ ACTIVITY-FILE INTO WS-RAW-LINE-BUFFER
044500             AT END SET ACTIVITY-FILE-EOF TO TRUE
044600         END-READ
044700     END-IF.
044800     PERFORM 2010-PARSE-ACTIVITY-ROW THRU 2010-EXIT
044900         UNTIL ACTIVITY-FILE-EOF.
045000     CLOSE ACTIVITY-FILE.
045100 2000-EXIT.
045200     EXIT.
045300 ****************************************************************
045400 2010-PARSE-ACTIVITY-ROW.
045500 ****************************************************************
045600     ADD 1 TO FM-ACTIVITY-COUNT.
045700     UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
045800         INTO AR-ACTIVITY-ID (FM-ACTIVITY-COUNT),
045900              AR-ACTIVITY-NAME (FM-ACTIVITY-COUNT)
046000     END-UNSTRING.
046100     READ ACTIVITY-FILE INTO WS-RAW-LINE-BUFFER
046200         AT END SET ACTIVITY-FILE-EOF TO TRUE
046300     END-READ.
046400 2010-EXIT.
046500     EXIT.
046600 ****************************************************************
046700 3000-LOAD-PARAMETER-SET.
046800 ****************************************************************
046900     READ PARAMETER-FILE
047000         AT END SET PARAMETER-FILE-EOF TO TRUE
047100     END-READ.
047200     IF NOT PARAMETER-FILE-EOF
047300         PERFORM 3100-SKIP-PARAMETER-ROWS THRU 3100-EXIT
047400             VARYING WS-SKIP-SUB FROM 1 BY 1
047500             UNTIL WS-SKIP-SUB > WS-PARM-SET-SELECTOR - 1
047600                 OR PARAMETER-FILE-EOF
047700     END-IF.
047800     IF NOT PARAMETER-FILE-EOF
047900         READ PARAMETER-FILE INTO WS-RAW-LINE-BUFFER
048000             AT END SET PARAMETER-FILE-EOF TO TRUE
048100         END-READ
048200     END-IF.
048300     IF NOT PARAMETER-FILE-EOF
048400         PERFORM 3200-PARSE-PARAMETER-ROW THRU 3200-EXIT
048500     END-IF.
048600     CLOSE PARAMETER-FILE.
048700 3000-EXIT.
048800     EXIT.
048900 ****************************************************************
049000 3100-SKIP-PARAMETER-ROWS.
049100 ****************************************************************
049200     READ PARAMETER-FILE
049300         AT END SET PARAMETER-FILE-EOF TO TRUE
049400     END-READ.
049500 3100-EXIT.
049600     EXIT.
049700 ****************************************************************
049800 3200-PARSE-PARAMETER-ROW.
049900 ****************************************************************
050000     UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
050100         INTO WS-PARM-ID-TEXT,
050200              WS-PARM-DEC-TEXT (1), WS-PARM-DEC-TEXT (2),
050300              WS-PARM-DEC-TEXT (3), WS-PARM-DEC-TEXT (4),
050400              WS-PARM-DEC-TEXT (5), WS-PARM-DEC-TEXT (6),
050500              WS-PARM-DEC-TEXT (7), WS-PARM-DEC-TEXT (8),
050600              WS-PARM-NAME-TEXT
050700     END-UNSTRING.
050800     MOVE WS-PARM-DEC-TEXT (1) TO WS-DEC-SOURCE-TEXT.
050900     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
051000     MOVE WS-DECIMAL-RESULT TO PR-ALPHA-PLUS.
051100     MOVE WS-PARM-DEC-TEXT (2) TO WS-DEC-SOURCE-TEXT.
051200     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
051300     MOVE WS-DECIMAL-RESULT TO PR-ALPHA-MINUS.
051400     MOVE WS-PARM-DEC-TEXT (3) TO WS-DEC-SOURCE-TEXT.
051500     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
051600     MOVE WS-DECIMAL-RESULT TO PR-LAMBDA.
051700     MOVE WS-PARM-DEC-TEXT (4) TO WS-DEC-SOURCE-TEXT.
051800     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
051900     MOVE WS-DECIMAL-RESULT TO PR-PHI-PLUS.
052000     MOVE WS-PARM-DEC-TEXT (5) TO WS-DEC-SOURCE-TEXT.
052100     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
052200     MOVE WS-DECIMAL-RESULT TO PR-PHI-MINUS.
052300     MOVE WS-PARM-DEC-TEXT (6) TO WS-DEC-SOURCE-TEXT.
052400     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
052500     MOVE WS-DECIMAL-RESULT TO PR-PARM-A.
052600     MOVE WS-PARM-DEC-TEXT (7) TO WS-DEC-SOURCE-TEXT.
052700     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
052800     MOVE WS-DECIMAL-RESULT TO PR-PARM-B.
052900     MOVE WS-PARM-DEC-TEXT (8) TO WS-DEC-SOURCE-TEXT.
053000     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
053100     MOVE WS-DECIMAL-RESULT TO PR-PARM-K.
053200     MOVE WS-PARM-NAME-TEXT TO PR-PARM-NAME.
053300 3200-EXIT.
053400     EXIT.
053500 ****************************************************************
053600 5000-LOAD-FARMS.
053700 ****************************************************************
053800     MOVE 0 TO WS-FARM-COUNT.
053900     READ FARM-FILE
054000         AT END SET FARM-FILE-EOF TO TRUE
054100     END-READ.
054200     IF NOT FARM-FILE-EOF
054300         READ FARM-FILE INTO WS-RAW-LINE-BUFFER
054400             AT END SET FARM-FILE-EOF TO TRUE
054500         END-READ
054600     END-IF.
054700     PERFORM 5050-LOAD-ONE-FARM THRU 5050-EXIT
054800         UNTIL FARM-FILE-EOF.
054900     CLOSE FARM-FILE.
055000 5000-EXIT.
055100     EXIT.
055200 ****************************************************************
055300 5050-LOAD-ONE-FARM.
055400 ****************************************************************
055500     ADD 1 TO WS-FARM-COUNT.
055600     MOVE 1 TO WS-LINE-PTR.
055700     PERFORM 5100-PARSE-FARM-FIXED-FIELDS THRU 5100-EXIT.
055800     PERFORM 5200-MATCH-FARM-ACTIVITIES THRU 5200-EXIT.
055900     PERFORM 5300-PARSE-INCOME-HISTORY THRU 5300-EXIT.
056000     PERFORM 5400-CALC-PERSONAL-INCOME-AVG THRU 5400-EXIT.
056100     READ FARM-FILE INTO WS-RAW-LINE-BUFFER
056200         AT END SET FARM-FILE-EOF TO TRUE
056300     END-READ.
056400 5050-EXIT.
056500     EXIT.
056600 ****************************************************************
056700 5100-PARSE-FARM-FIXED-FIELDS.
056800 ****************************************************************
056900     UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
057000         INTO FR-FARM-NAME (WS-FARM-COUNT),
057100              WS-COORD-1-TEXT, WS-COORD-2-TEXT,
057200              FR-BIRTH-YEAR (WS-FARM-COUNT),
057300              FR-EDUCATION (WS-FARM-COUNT),
057400              FR-MEMORY-LEN (WS-FARM-COUNT),
057500              WS-ENTREP-TEXT,
057600              WS-ACT-NAME-TEXT (1), WS-ACT-NAME-TEXT (2),
057700              WS-ACT-NAME-TEXT (3)
057800         WITH POINTER WS-LINE-PTR
057900     END-UNSTRING.
058000     MOVE WS-COORD-1-TEXT TO WS-DEC-SOURCE-TEXT.
058100     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
058200     MOVE WS-DECIMAL-RESULT TO FR-COORD-1 (WS-FARM-COUNT).
058300     MOVE WS-COORD-2-TEXT TO WS-DEC-SOURCE-TEXT.
058400     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
058500     MOVE WS-DECIMAL-RESULT TO FR-COORD-2 (WS-FARM-COUNT).
058600     MOVE WS-ENTREP-TEXT TO WS-DEC-SOURCE-TEXT.
058700     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
058800     MOVE WS-DECIMAL-RESULT TO FR-ENTREPRENEURSHIP
058900         (WS-FARM-COUNT).
059000     COMPUTE FR-CURRENT-AGE (WS-FARM-COUNT) =
059100         WS-TODAY-CCYY - FR-BIRTH-YEAR (WS-FARM-COUNT).
059200 5100-EXIT.
059300     EXIT.
059400 ****************************************************************
059500 5200-MATCH-FARM-ACTIVITIES.
059600 ****************************************************************
059700     MOVE 0 TO FM-INPUT-NAME-COUNT.
059800     PERFORM 5210-ADD-INPUT-NAME THRU 5210-EXIT
059900         VARYING WS-ACT-SLOT-SUB FROM 1 BY 1
060000         UNTIL WS-ACT-SLOT-SUB > 3.
060100     SET FM-NO-FALLBACK TO TRUE.
060200     CALL 'ACTMTCH' USING FM-ACTIVITY-COUNT, FM-ACTIVITY-TABLE,
060300         FM-INPUT-NAME-COUNT, FM-INPUT-NAME-TABLE,
060400         FM-MATCH-COUNT, FM-MATCH-TABLE, FM-FALLBACK-SWITCH
060500     END-CALL.
060600     MOVE FM-MATCH-COUNT TO FR-ACTIVITY-CNT (WS-FARM-COUNT).
060700     PERFORM 5220-COPY-MATCHED-ACTIVITY THRU 5220-EXIT
060800         VARYING WS-MATCH-SUB FROM 1 BY 1
060900         UNTIL WS-MATCH-SUB > FM-MATCH-COUNT.
061000 5200-EXIT.
061100     EXIT.
061200 ****************************************************************
061300 5210-ADD-INPUT-NAME.
061400 ****************************************************************
061500     IF WS-ACT-NAME-TEXT (WS-ACT-SLOT-SUB) NOT = SPACES
061600         ADD 1 TO FM-INPUT-NAME-COUNT
061700         MOVE WS-ACT-NAME-TEXT (WS-ACT-SLOT-SUB)
061800             TO FM-INPUT-ACTIVITY-NAME (FM-INPUT-NAME-COUNT)
061900     END-IF.
062000 5210-EXIT.
062100     EXIT.
062200 ****************************************************************
062300 5220-COPY-MATCHED-ACTIVITY.
062400 ****************************************************************
062500     MOVE FM-MATCHED-ID (WS-MATCH-SUB)
062600         TO FR-ACTIVITY-ID (WS-FARM-COUNT, WS-MATCH-SUB).
062700     MOVE FM-MATCHED-NAME (WS-MATCH-SUB)
062800         TO FR-ACTIVITY-NAME (WS-FARM-COUNT, WS-MATCH-SUB).
062900 5220-EXIT.
063000     EXIT.
063100 ****************************************************************
063200 5300-PARSE-INCOME-HISTORY.
063300 ****************************************************************
063400     MOVE FR-MEMORY-LEN (WS-FARM-COUNT)
063500         TO FR-INCOME-HISTORY-CNT (WS-FARM-COUNT).
063600     PERFORM 5310-GET-NEXT-INCOME-VALUE THRU 5310-EXIT
063700         VARYING WS-INC-SUB FROM 1 BY 1
063800         UNTIL WS-INC-SUB > FR-MEMORY-LEN (WS-FARM-COUNT).
063900 5300-EXIT.
064000     EXIT.
064100 ****************************************************************
064200 5310-GET-NEXT-INCOME-VALUE.
064300 ****************************************************************
064400     UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
064500         INTO WS-INCOME-TEXT
064600         WITH POINTER WS-LINE-PTR
064700     END-UNSTRING.
064800     MOVE WS-INCOME-TEXT TO WS-DEC-SOURCE-TEXT.
064900     PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT.
065000     MOVE WS-DECIMAL-RESULT
065100         TO FR-INCOME-VALUE (WS-FARM-COUNT, WS-INC-SUB).
065200 5310-EXIT.
065300     EXIT.
065400 ****************************************************************
065500 5400-CALC-PERSONAL-INCOME-AVG.
065600 ****************************************************************
065700     IF FR-MEMORY-LEN (WS-FARM-COUNT) > 1
065800         MOVE 0 TO WS-INCOME-SUM
065900         PERFORM 5410-SUM-INCOME-HISTORY THRU 5410-EXIT
066000             VARYING WS-INC-SUB FROM 2 BY 1
066100             UNTIL WS-INC-SUB > FR-MEMORY-LEN (WS-FARM-COUNT)
066200         COMPUTE FR-PERSONAL-INCOME-AVG (WS-FARM-COUNT) ROUNDED =
066300             WS-INCOME-SUM / (FR-MEMORY-LEN (WS-FARM-COUNT) - 1)
066400     ELSE
066500*        MEMORY-LEN OF 1 MEANS THERE IS NO PRIOR-YEAR HISTORY TO
066600*        AVERAGE.  NOTHING TO DIVIDE -- WE JUST ZERO IT AND
066700*        MOVE ON.                               EA 05/05/89
066800         MOVE 0 TO FR-PERSONAL-INCOME-AVG (WS-FARM-COUNT)
066900     END-IF.
067000 5400-EXIT.
067100     EXIT.
067200 ****************************************************************
067300 5410-SUM-INCOME-HISTORY.
067400 ****************************************************************
067500     ADD FR-INCOME-VALUE (WS-FARM-COUNT, WS-INC-SUB)
067600         TO WS-INCOME-SUM.
067700 5410-EXIT.
067800     EXIT.
067900 ****************************************************************
068000 6000-LOAD-MP-INCOME-RESULTS.
068100 ****************************************************************
068200     MOVE 0 TO WS-INCOME-RESULT-COUNT.
068300     PERFORM 6100-SKIP-RESULT-HEADER THRU 6100-EXIT.
068400     PERFORM 6200-PARSE-INCOME-RESULT-ROW THRU 6200-EXIT
068500         UNTIL MP-INCOME-FILE-EOF.
068600     CLOSE MP-INCOME-FILE.
068700 6000-EXIT.
068800     EXIT.
068900 ****************************************************************
069000 6100-SKIP-RESULT-HEADER.
069100 ****************************************************************
069200*    THE SAME LOGICAL FILE SHOWS UP AS GROSSMARGIN_P4,00.CSV (ONE
069300*    HEADER LINE) OR AS DATA_FARMIND.GMS (TWO LINES).
069400*    RATHER
069500*    THAN CARRY A SWITCH FOR WHICH NAMING CONVENTION WE GOT THIS
069600*    RUN, WE SKIP EVERY LEADING LINE WITH NO DIGIT IN
069700*    IT -- A HEADER
069800*    LINE NEVER HAS ONE, A DATA ROW ALWAYS DOES.  COVERS BOTH
069900*    VARIANTS WITH ONE LOOP.                         TM 07/91
070000     READ MP-INCOME-FILE INTO WS-RAW-LINE-BUFFER
070100         AT END SET MP-INCOME-FILE-EOF TO TRUE
070200     END-READ.
070300     PERFORM 6110-SKIP-IF-NO-DIGIT THRU 6110-EXIT
070400         UNTIL MP-INCOME-FILE-EOF.
070500 6100-EXIT.
070600     EXIT.
070700 ****************************************************************
070800 6110-SKIP-IF-NO-DIGIT.
070900 ****************************************************************
071000     PERFORM 9600-CHECK-LINE-HAS-DIGIT THRU 9600-EXIT.
071100     IF NOT WS-LINE-HAS-DIGIT
071200         READ MP-INCOME-FILE INTO WS-RAW-LINE-BUFFER
071300             AT END SET MP-INCOME-FILE-EOF TO TRUE
071400         END-READ
071500     END-IF.
071600 6110-EXIT.
071700     EXIT.
071800 ****************************************************************
071900 6200-PARSE-INCOME-RESULT-ROW.
072000 ****************************************************************
072100     PERFORM 9600-CHECK-LINE-HAS-DIGIT THRU 9600-EXIT.
072200     IF WS-LINE-HAS-DIGIT
072300         ADD 1 TO WS-INCOME-RESULT-COUNT
072400         UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
072500             INTO RI-RESULT-FARM-ID (WS-INCOME-RESULT-COUNT),
072600                  WS-INCOME-TEXT,
072700                  RI-RESULT-ACTIVITY-NAME (WS-INCOME-RESULT-COUNT)
072800         END-UNSTRING
072900         MOVE WS-INCOME-TEXT TO WS-DEC-SOURCE-TEXT
073000         PERFORM 9500-PARSE-DECIMAL-FIELD THRU 9500-EXIT
073100         MOVE WS-DECIMAL-RESULT
073200             TO RI-RESULT-INCOME (WS-INCOME-RESULT-COUNT)
073300     END-IF.
073400     READ MP-INCOME-FILE INTO WS-RAW-LINE-BUFFER
073500         AT END SET MP-INCOME-FILE-EOF TO TRUE
073600     END-READ.
073700 6200-EXIT.
073800     EXIT.
073900 ****************************************************************
074000 7000-LOAD-MP-ACTIVITY-RESULTS.
074100 ****************************************************************
074200     MOVE 0 TO WS-ACT-RESULT-FARM-COUNT.
074300     PERFORM 7050-SKIP-TWO-HEADER-LINES THRU 7050-EXIT.
074400     PERFORM 7100-PARSE-ACTIVITY-RESULT-ROW THRU 7100-EXIT
074500         UNTIL MP-ACTIVITY-FILE-EOF.
074600     PERFORM 7200-APPLY-FARM-FALLBACKS THRU 7200-EXIT
074700         VARYING WS-FARM-SUB FROM 1 BY 1
074800         UNTIL WS-FARM-SUB > WS-FARM-COUNT.
074900     CLOSE MP-ACTIVITY-FILE.
075000 7000-EXIT.
075100     EXIT.
075200 ****************************************************************
075300 7050-SKIP-TWO-HEADER-LINES.
075400 ****************************************************************
075500     READ MP-ACTIVITY-FILE
075600         AT END SET MP-ACTIVITY-FILE-EOF TO TRUE
075700     END-READ.
075800     IF NOT MP-ACTIVITY-FILE-EOF
075900         READ MP-ACTIVITY-FILE
076000             AT END SET MP-ACTIVITY-FILE-EOF TO TRUE
076100         END-READ
076200     END-IF.
076300     IF NOT MP-ACTIVITY-FILE-EOF
076400         READ MP-ACTIVITY-FILE INTO WS-RAW-LINE-BUFFER
076500             AT END SET MP-ACTIVITY-FILE-EOF TO TRUE
076600         END-READ
076700     END-IF.
076800 7050-EXIT.
076900     EXIT.
077000 ****************************************************************
077100 7100-PARSE-ACTIVITY-RESULT-ROW.
077200 ****************************************************************
077300     PERFORM 9600-CHECK-LINE-HAS-DIGIT THRU 9600-EXIT.
077400     IF WS-LINE-HAS-DIGIT
077500         UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
077600             INTO WS-FARM-NAME-KEY, WS-ACT-RESULT-NAME-TEXT
077700         END-UNSTRING
077800         PERFORM 7110-FIND-OR-ADD-RESULT-FARM THRU 7110-EXIT
077900         MOVE 1 TO FM-INPUT-NAME-COUNT
078000         MOVE WS-ACT-RESULT-NAME-TEXT
078050             TO FM-INPUT-ACTIVITY-NAME (1)
078100         SET FM-NO-FALLBACK TO TRUE
078200         CALL 'ACTMTCH' USING FM-ACTIVITY-COUNT,
078300             FM-ACTIVITY-TABLE,
078400             FM-INPUT-NAME-COUNT, FM-INPUT-NAME-TABLE,
078500             FM-MATCH-COUNT, FM-MATCH-TABLE, FM-FALLBACK-SWITCH
078600         END-CALL
078700         PERFORM 7120-APPEND-MATCHED-ACTIVITY THRU 7120-EXIT
078800             VARYING WS-MATCH-SUB FROM 1 BY 1
078900             UNTIL WS-MATCH-SUB > FM-MATCH-COUNT
079000     END-IF.
079100     READ MP-ACTIVITY-FILE INTO WS-RAW-LINE-BUFFER
079200         AT END SET MP-ACTIVITY-FILE-EOF TO TRUE
079300     END-READ.
079400 7100-EXIT.
079500     EXIT.
079600 ****************************************************************
079700 7110-FIND-OR-ADD-RESULT-FARM.
079800 ****************************************************************
079900     MOVE 0 TO WS-RESULT-FARM-SUB.
080000     PERFORM 7111-SEARCH-ONE-RESULT-FARM THRU 7111-EXIT
080100         VARYING WS-FARM-SUB2 FROM 1 BY 1
080200         UNTIL WS-FARM-SUB2 > WS-ACT-RESULT-FARM-COUNT
080300             OR WS-RESULT-FARM-SUB NOT = 0.
080400     IF WS-RESULT-FARM-SUB = 0
080500         ADD 1 TO WS-ACT-RESULT-FARM-COUNT
080600         MOVE WS-ACT-RESULT-FARM-COUNT TO WS-RESULT-FARM-SUB
080700         MOVE WS-FARM-NAME-KEY
080800             TO RA-RESULT-FARM-NAME (WS-RESULT-FARM-SUB)
080900         MOVE 0 TO RA-RESULT-ACT-CNT (WS-RESULT-FARM-SUB)
081000     END-IF.
081100 7110-EXIT.
081200     EXIT.
081300 ****************************************************************
081400 7111-SEARCH-ONE-RESULT-FARM.
081500 ****************************************************************
081600     IF RA-RESULT-FARM-NAME (WS-FARM-SUB2) = WS-FARM-NAME-KEY
081700         MOVE WS-FARM-SUB2 TO WS-RESULT-FARM-SUB
081800     END-IF.
081900 7111-EXIT.
082000     EXIT.
082100 ****************************************************************
082200 7120-APPEND-MATCHED-ACTIVITY.
082300 ****************************************************************
082400     ADD 1 TO RA-RESULT-ACT-CNT (WS-RESULT-FARM-SUB).
082500     MOVE FM-MATCHED-ID (WS-MATCH-SUB)
082600         TO RA-RESULT-ACTIVITY-ID (WS-RESULT-FARM-SUB,
082700             RA-RESULT-ACT-CNT (WS-RESULT-FARM-SUB)).
082800     MOVE FM-MATCHED-NAME (WS-MATCH-SUB)
082900         TO RA-RESULT-ACTIVITY-NAME (WS-RESULT-FARM-SUB,
083000             RA-RESULT-ACT-CNT (WS-RESULT-FARM-SUB)).
083100 7120-EXIT.
083200     EXIT.
083300 ****************************************************************
083400 7200-APPLY-FARM-FALLBACKS.
083500 ****************************************************************
083600     MOVE FR-FARM-NAME (WS-FARM-SUB) TO WS-FARM-NAME-KEY.
083700     MOVE 0 TO WS-RESULT-FARM-SUB.
083800     PERFORM 7210-SEARCH-RESULT-FARM THRU 7210-EXIT
083900         VARYING WS-FARM-SUB2 FROM 1 BY 1
084000         UNTIL WS-FARM-SUB2 > WS-ACT-RESULT-FARM-COUNT
084100             OR WS-RESULT-FARM-SUB NOT = 0.
084200     IF WS-RESULT-FARM-SUB NOT = 0
084300         MOVE RA-RESULT-ACT-CNT (WS-RESULT-FARM-SUB)
084400             TO FR-ACTIVITY-CNT (WS-FARM-SUB)
084500         PERFORM 7220-COPY-RESULT-ACTIVITY THRU 7220-EXIT
084600             VARYING WS-MATCH-SUB FROM 1 BY 1
084700             UNTIL WS-MATCH-SUB > FR-ACTIVITY-CNT (WS-FARM-SUB)
084800     ELSE
084900*        NOTHING IN THE RESULTS FILE NAMED THIS FARM -- FALL BACK
085000*        TO THE EXIT_ACTIVITY SYNTHETIC ENTRY.        EA 11/03/89
085100         MOVE 1 TO FR-ACTIVITY-CNT (WS-FARM-SUB)
085200         MOVE 0 TO FR-ACTIVITY-ID (WS-FARM-SUB, 1)
085300         MOVE 'exit_activity' TO FR-ACTIVITY-NAME (WS-FARM-SUB, 1)
085400     END-IF.
085500 7200-EXIT.
085600     EXIT.
085700 ****************************************************************
085800 7210-SEARCH-RESULT-FARM.
085900 ****************************************************************
086000     IF RA-RESULT-FARM-NAME (WS-FARM-SUB2) = WS-FARM-NAME-KEY
086100         MOVE WS-FARM-SUB2 TO WS-RESULT-FARM-SUB
086200     END-IF.
086300 7210-EXIT.
086400     EXIT.
086500 ****************************************************************
086600 7220-COPY-RESULT-ACTIVITY.
086700 ****************************************************************
086800     MOVE RA-RESULT-ACTIVITY-ID (WS-RESULT-FARM-SUB, WS-MATCH-SUB)
086900         TO FR-ACTIVITY-ID (WS-FARM-SUB, WS-MATCH-SUB).
087000     MOVE RA-RESULT-ACTIVITY-NAME (WS-RESULT-FARM-SUB,
087100         WS-MATCH-SUB)
087200         TO FR-ACTIVITY-NAME (WS-FARM-SUB, WS-MATCH-SUB).
087300 7220-EXIT.
087400     EXIT.
087500 ****************************************************************
087600 8000-INIT-POP-CHANGE-RATE.
087700 ****************************************************************
087800     MOVE FR-MEMORY-LEN (1) TO WS-MEMORY-M.
087900     PERFORM 8200-CALC-POP-MEAN-INCOME THRU 8200-EXIT
088000         VARYING WS-YEAR-SUB FROM 1 BY 1
088100         UNTIL WS-YEAR-SUB > WS-MEMORY-M.
088200     PERFORM 8300-CALC-PCT-CHANGE-SERIES THRU 8300-EXIT.
088300     PERFORM 8400-CALC-AVG-CHANGE-RATE THRU 8400-EXIT.
088400     PERFORM 8500-ASSIGN-CHANGE-RATE-TO-FARMS THRU 8500-EXIT
088500         VARYING WS-FARM-SUB FROM 1 BY 1
088600         UNTIL WS-FARM-SUB > WS-FARM-COUNT.
088700 8000-EXIT.
088800     EXIT.
088900 ****************************************************************
089000 8100-UPDATE-POP-CHANGE-RATE.
089100 ****************************************************************
089200     MOVE FR-MEMORY-LEN (1) TO WS-MEMORY-M.
089300     PERFORM 8110-CALC-THIS-YEAR-MEAN THRU 8110-EXIT.
089400     PERFORM 8120-SHIFT-POP-MEAN-INCOME THRU 8120-EXIT
089500         VARYING WS-YEAR-SUB FROM 1 BY 1
089600         UNTIL WS-YEAR-SUB > WS-MEMORY-M - 1.
089700     PERFORM 8300-CALC-PCT-CHANGE-SERIES THRU 8300-EXIT.
089800     PERFORM 8400-CALC-AVG-CHANGE-RATE THRU 8400-EXIT.
089900     PERFORM 8500-ASSIGN-CHANGE-RATE-TO-FARMS THRU 8500-EXIT
090000         VARYING WS-FARM-SUB FROM 1 BY 1
090100         UNTIL WS-FARM-SUB > WS-FARM-COUNT.
090200 8100-EXIT.
090300     EXIT.
090400 ****************************************************************
090500 8110-CALC-THIS-YEAR-MEAN.
090600 ****************************************************************
090700     MOVE 0 TO WS-INCOME-SUM.
090800     PERFORM 8111-SUM-THIS-YEAR-INCOME THRU 8111-EXIT
090900         VARYING WS-FARM-SUB FROM 1 BY 1
091000         UNTIL WS-FARM-SUB > WS-INCOME-RESULT-COUNT.
091100     COMPUTE WS-POP-MEAN-INCOME (1) ROUNDED =
091200         WS-INCOME-SUM / WS-INCOME-RESULT-COUNT.
091300 8110-EXIT.
091400     EXIT.
091500 ****************************************************************
091600 8111-SUM-THIS-YEAR-INCOME.
091700 ****************************************************************
091800     ADD RI-RESULT-INCOME (WS-FARM-SUB) TO WS-INCOME-SUM.
091900 8111-EXIT.
092000     EXIT.
092100 ****************************************************************
092200 8120-SHIFT-POP-MEAN-INCOME.
092300 ****************************************************************
092400     MOVE 0 TO WS-INCOME-SUM.
092500     PERFORM 8121-SUM-SHIFTED-INCOME THRU 8121-EXIT
092600         VARYING WS-FARM-SUB FROM 1 BY 1
092700         UNTIL WS-FARM-SUB > WS-FARM-COUNT.
092800     COMPUTE WS-POP-MEAN-INCOME (WS-YEAR-SUB + 1) ROUNDED =
092900         WS-INCOME-SUM / WS-FARM-COUNT.
093000 8120-EXIT.
093100     EXIT.
093200 ****************************************************************
093300 8121-SUM-SHIFTED-INCOME.
093400 ****************************************************************
093500     ADD FR-INCOME-VALUE (WS-FARM-SUB, WS-YEAR-SUB)
093600         TO WS-INCOME-SUM.
093700 8121-EXIT.
093800     EXIT.
093900 ****************************************************************
094000 8200-CALC-POP-MEAN-INCOME.
094100 ****************************************************************
094200     MOVE 0 TO WS-INCOME-SUM.
094300     PERFORM 8210-SUM-FARM-INCOME THRU 8210-EXIT
094400         VARYING WS-FARM-SUB FROM 1 BY 1
094500         UNTIL WS-FARM-SUB > WS-FARM-COUNT.
094600     COMPUTE WS-POP-MEAN-INCOME (WS-YEAR-SUB) ROUNDED =
094700         WS-INCOME-SUM / WS-FARM-COUNT.
094800 8200-EXIT.
094900     EXIT.
095000 ****************************************************************
095100 8210-SUM-FARM-INCOME.
095200 ****************************************************************
095300     ADD FR-INCOME-VALUE (WS-FARM-SUB, WS-YEAR-SUB)
095400         TO WS-INCOME-SUM.
095500 8210-EXIT.
095600     EXIT.
095700 ****************************************************************
095800 8300-CALC-PCT-CHANGE-SERIES.
095900 ****************************************************************
096000     MOVE 0 TO WS-PCT-SUB.
096100     PERFORM 8310-CALC-ONE-PCT-CHANGE THRU 8310-EXIT
096200         VARYING WS-YEAR-SUB FROM WS-MEMORY-M BY -1
096300         UNTIL WS-YEAR-SUB < 2.
096400 8300-EXIT.
096500     EXIT.
096600 ****************************************************************
096700 8310-CALC-ONE-PCT-CHANGE.
096800 ****************************************************************
096900     ADD 1 TO WS-PCT-SUB.
097000     IF WS-POP-MEAN-INCOME (WS-YEAR-SUB) = ZERO
097100*        PRIOR-YEAR POPULATION MEAN INCOME OF ZERO -- GUARD THE
097200*        DIVIDE.  ZERO THE TERM AND FLAG IT INSTEAD OF BLOWING
097300*        UP THE RUN.                                     RO 02/95
097400         MOVE 0 TO WS-PCT-CHANGE (WS-PCT-SUB)
097500         SET WS-ZERO-DENOM-FLAGGED TO TRUE
097600     ELSE
097700         COMPUTE WS-PCT-CHANGE (WS-PCT-SUB) ROUNDED =
097800             (WS-POP-MEAN-INCOME (WS-YEAR-SUB - 1)
097900                 - WS-POP-MEAN-INCOME (WS-YEAR-SUB))
098000                 / WS-POP-MEAN-INCOME (WS-YEAR-SUB)
098100     END-IF.
098200 8310-EXIT.
098300     EXIT.
098400 ****************************************************************
098500 8400-CALC-AVG-CHANGE-RATE.
098600 ****************************************************************
098700     MOVE 0 TO WS-PCT-SUM.
098800     PERFORM 8410-SUM-PCT-CHANGE THRU 8410-EXIT
098900         VARYING WS-PCT-SUB FROM 1 BY 1
099000         UNTIL WS-PCT-SUB > WS-MEMORY-M - 1.
099100     COMPUTE WS-AVG-CHANGE-RATE ROUNDED =
099200         WS-PCT-SUM / (WS-MEMORY-M - 1).
099300 8400-EXIT.
099400     EXIT.
099500 ****************************************************************
099600 8410-SUM-PCT-CHANGE.
099700 ****************************************************************
099800     ADD WS-PCT-CHANGE (WS-PCT-SUB) TO WS-PCT-SUM.
099900 8410-EXIT.
100000     EXIT.
100100 ****************************************************************
100200 8500-ASSIGN-CHANGE-RATE-TO-FARMS.
100300 ****************************************************************
100400     MOVE WS-AVG-CHANGE-RATE TO FR-POP-CHANGE-RATE (WS-FARM-SUB).
100500 8500-EXIT.
100600     EXIT.
100700 ****************************************************************
100800 9000-WRITE-FARM-OUTPUT-RECORDS.
100900 ****************************************************************
101000     MOVE FR-FARM-NAME (WS-FARM-SUB) TO FR-FARM-NAME OF
101100         FARM-OUTPUT-RECORD.
101200     MOVE FR-COORD-1 (WS-FARM-SUB) TO FR-COORD-1 OF
101300         FARM-OUTPUT-RECORD.
101400     MOVE FR-COORD-2 (WS-FARM-SUB) TO FR-COORD-2 OF
101500         FARM-OUTPUT-RECORD.
101600     MOVE FR-BIRTH-YEAR (WS-FARM-SUB) TO FR-BIRTH-YEAR OF
101700         FARM-OUTPUT-RECORD.
101800     MOVE FR-CURRENT-AGE (WS-FARM-SUB) TO FR-CURRENT-AGE OF
101900         FARM-OUTPUT-RECORD.
102000     MOVE FR-EDUCATION (WS-FARM-SUB) TO FR-EDUCATION OF
102100         FARM-OUTPUT-RECORD.
102200     MOVE FR-MEMORY-LEN (WS-FARM-SUB) TO FR-MEMORY-LEN OF
102300         FARM-OUTPUT-RECORD.
102400     MOVE FR-ENTREPRENEURSHIP (WS-FARM-SUB) TO FR-ENTREPRENEURSHIP
102500         OF FARM-OUTPUT-RECORD.
102600     MOVE FR-PERSONAL-INCOME-AVG (WS-FARM-SUB) TO
102700         FR-PERSONAL-INCOME-AVG OF FARM-OUTPUT-RECORD.
102800     MOVE FR-POP-CHANGE-RATE (WS-FARM-SUB) TO FR-POP-CHANGE-RATE
102900         OF FARM-OUTPUT-RECORD.
103000     MOVE FR-INCOME-HISTORY-CNT (WS-FARM-SUB) TO
103100         FR-INCOME-HISTORY-CNT OF FARM-OUTPUT-RECORD.
103200     PERFORM 9010-COPY-INCOME-VALUE THRU 9010-EXIT
103300         VARYING WS-INC-SUB FROM 1 BY 1
103400         UNTIL WS-INC-SUB > FR-INCOME-HISTORY-CNT (WS-FARM-SUB).
103500     MOVE FR-ACTIVITY-CNT (WS-FARM-SUB) TO FR-ACTIVITY-CNT OF
103600         FARM-OUTPUT-RECORD.
103700     PERFORM 9020-COPY-ACTIVITY-ENTRY THRU 9020-EXIT
103800         VARYING WS-MATCH-SUB FROM 1 BY 1
103900         UNTIL WS-MATCH-SUB > FR-ACTIVITY-CNT (WS-FARM-SUB).
104000     WRITE FARM-OUTPUT-RECORD
104100         INVALID KEY
104200             DISPLAY 'FARM OUTPUT WRITE FAILED FOR ',
104300                 FR-FARM-NAME OF FARM-OUTPUT-RECORD
104400     END-WRITE.
104500 9000-EXIT.
104600     EXIT.
104700 ****************************************************************
104800 9010-COPY-INCOME-VALUE.
104900 ****************************************************************
105000     MOVE FR-INCOME-VALUE (WS-FARM-SUB, WS-INC-SUB)
105100         TO FR-INCOME-VALUE OF FARM-OUTPUT-RECORD (WS-INC-SUB).
105200 9010-EXIT.
105300     EXIT.
105400 ****************************************************************
105500 9020-COPY-ACTIVITY-ENTRY.
105600 ****************************************************************
105700     MOVE FR-ACTIVITY-ID (WS-FARM-SUB, WS-MATCH-SUB)
105800         TO FR-ACTIVITY-ID OF FARM-OUTPUT-RECORD (WS-MATCH-SUB).
105900     MOVE FR-ACTIVITY-NAME (WS-FARM-SUB, WS-MATCH-SUB)
106000         TO FR-ACTIVITY-NAME OF FARM-OUTPUT-RECORD (WS-MATCH-SUB).
106100 9020-EXIT.
106200     EXIT.
106300 ****************************************************************
106400 9500-PARSE-DECIMAL-FIELD.
106500 ****************************************************************
106550     MOVE 'N' TO WS-DEC-NEG-SWITCH.
106600     MOVE SPACES TO WS-DEC-INT-TEXT, WS-DEC-FRAC-TEXT.
106700     UNSTRING WS-DEC-SOURCE-TEXT DELIMITED BY "."
106800         INTO WS-DEC-INT-TEXT, WS-DEC-FRAC-TEXT
106900     END-UNSTRING.
106950     IF WS-DEC-INT-TEXT (1:1) = '-'
106960         SET WS-DEC-IS-NEGATIVE TO TRUE
106970         MOVE WS-DEC-INT-TEXT (2:9) TO WS-DECIMAL-RESULT-INT
106980     ELSE
106990         MOVE WS-DEC-INT-TEXT TO WS-DECIMAL-RESULT-INT
106995     END-IF.
107000     MOVE WS-DEC-FRAC-TEXT TO WS-DECIMAL-RESULT-FRAC.
107050     IF WS-DEC-IS-NEGATIVE
107060         COMPUTE WS-DECIMAL-RESULT = 0 - WS-DECIMAL-RESULT
107070     END-IF.
107200 9500-EXIT.
107300     EXIT.
107400 ****************************************************************
107500 9600-CHECK-LINE-HAS-DIGIT.
107600 ****************************************************************
107700     MOVE 'N' TO WS-LINE-HAS-DIGIT-SW.
107800     PERFORM 9610-CHECK-ONE-CHAR THRU 9610-EXIT
107900         VARYING WS-CHAR-SUB FROM 1 BY 1
108000         UNTIL WS-CHAR-SUB > 2000
108100             OR WS-LINE-HAS-DIGIT.
108200 9600-EXIT.
108300     EXIT.
108400 ****************************************************************
108500 9610-CHECK-ONE-CHAR.
108600 ****************************************************************
108650*    NO CLASS CONDITION IN THIS SHOP -- PLAIN RANGE TEST. DQ 02/24
108700     IF WS-RAW-CHAR (WS-CHAR-SUB) >= '0'
108750         AND WS-RAW-CHAR (WS-CHAR-SUB) <= '9'
108800         SET WS-LINE-HAS-DIGIT TO TRUE
108900     END-IF.
109000 9610-EXIT.
109100     EXIT.
109200 ****************************************************************
109300 9900-CLOSE-FILES.
109400 ****************************************************************
109500     IF FARM-OUTPUT-FILE-OK
109600         CLOSE FARM-OUTPUT-FILE
109700     END-IF.
109800 9900-EXIT.
109900     EXIT.
