000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     ACTMTCH.
000300 AUTHOR.         EDWIN ACKERMAN.
000400 INSTALLATION.   COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.   05/12/89.
000600 DATE-COMPILED.
000700 SECURITY.       NON-CONFIDENTIAL.
000800*===============================================================*
000900* PROGRAM NAME:    ACTMTCH                                      *
001000* ORIGINAL AUTHOR: EDWIN ACKERMAN                                *
001100*                                                                *
001200* PURPOSE.  LEAF SUBPROGRAM, CALLED BY FARMIND (AND BY ANY       *
001300* OTHER FARMIND-FAMILY PROGRAM THAT NEEDS IT).  GIVEN A LIST OF  *
001400* ACTIVITY-NAME STRINGS FOR ONE FARM AND THE MASTER ACTIVITY    *
001500* TABLE, RESOLVES EACH NAME TO ITS (ID, NAME) PAIR.  WHEN THE    *
001600* CALLER SETS FM-APPLY-FALLBACK AND NOTHING MATCHED, SUBSTITUTES *
001700* THE SINGLE SYNTHETIC "EXIT_ACTIVITY" (ID 0000) ENTRY.          *
001800*                                                                *
001900* MAINTENANCE LOG                                                *
002000* DATE      AUTHOR          MAINTENANCE REQUIREMENT              *
002100* --------- --------------  ------------------------------------ *
002200* 05/12/89 E ACKERMAN       WRITTEN FOR THE FARM ACTIVITY ETL    *
002300*                           RUN -- REQ FARM-014.                 *
002400* 11/03/89 E ACKERMAN       ADDED FM-FALLBACK-SWITCH SO THE      *
002500*                           INITIAL FARM LOAD CAN SKIP THE       *
002600*                           EXIT_ACTIVITY SUBSTITUTION -- THE    *
002700*                           MP-RESULTS LOAD STILL WANTS IT.      *
002800* 04/22/90 T MERCER         FIRST-CHARACTER PRE-FILTER ADDED TO  *
002900*                           CUT DOWN SCAN TIME ON THE BIG        *
003000*                           ACTIVITY TABLE -- REQ FARM-031.      *
003100* 09/14/92 T MERCER         NAME TABLE GREW PAST 24 ENTRIES,     *
003200*                           RAISED THE OCCURS LIMIT IN ACTTAB.   *
003300* 02/18/95 R OYELARAN       CLEANED UP GO TO'S AT EOF OF SCAN,   *
003400*                           KEEP WITHIN PARAGRAPH RANGE ONLY.    *
003500* 08/01/99 R OYELARAN       Y2K -- NO DATE FIELDS IN THIS MODULE,*
003600*                           REVIEWED AND SIGNED OFF, NO CHANGE.  *
003700* 03/09/04 D QUINTERO       RENUMBERED PARAGRAPHS TO MATCH THE   *
003800*                           NEW FARMIND PARAGRAPH SCHEME.        *
003900* 06/24/21 ED ACKERMAN      RESTRUCTURE, INDENTATION, REMOVAL    *
004000*                           OF FALL THRU AND GO TO'S.            *
004050* 02/14/24 D QUINTERO       DROPPED SPECIAL-NAMES AND THE UPSI-0 *
004060*                           TRACE SWITCH -- NO OTHER PROGRAM IN  *
004070*                           THIS SHOP CARRIES ONE.  2010 WAS     *
004080*                           STILL USING GO TO DESPITE THE 2021   *
004090*                           LOG ENTRY ABOVE -- REWORKED AS A     *
004095*                           PERFORM VARYING, FOR REAL THIS TIME. *
004100*===============================================================*
004200 ENVIRONMENT DIVISION.
004300*---------------------------------------------------------------*
004400 CONFIGURATION SECTION.
004500*---------------------------------------------------------------*
004600 SOURCE-COMPUTER.   IBM-3081.
004700 OBJECT-COMPUTER.   IBM-3081.
005200*---------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    NO FILES -- WORKS ENTIRELY ON ITS CALLER'S LINKAGE AREA.
005600*===============================================================*
005700 DATA DIVISION.
005800*---------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000*---------------------------------------------------------------*
006100 01  WS-SUBSCRIPTS.
006200     05  WS-INPUT-SUB            PIC S9(04) USAGE IS COMP.
006300     05  WS-TABLE-SUB            PIC S9(04) USAGE IS COMP.
006400     05  FILLER                  PIC X(02).
006500*---------------------------------------------------------------*
006600 01  WS-SWITCHES.
006700     05  WS-FOUND-SWITCH         PIC X(01) VALUE 'N'.
006800         88  WS-NAME-FOUND               VALUE 'Y'.
006900         88  WS-NAME-NOT-FOUND           VALUE 'N'.
007000     05  FILLER                  PIC X(03).
007100*---------------------------------------------------------------*
007200* MATCH-COUNT COPY.  HELD AS COMP FOR THE ARITHMETIC, REDEFINED  *
007300* AS DISPLAY DIGITS SO THE END-OF-CALL SUMMARY LINE CAN SHOW IT  *
007400* WITHOUT AN EXTRA MOVE EVERY TIME.                     DQ 02/24 *
007500*---------------------------------------------------------------*
007600 01  WS-MATCH-COUNT-COPY.
007700     05  WS-MATCH-COUNT-RAW      PIC S9(04) USAGE IS COMP.
007800*---------------------------------------------------------------*
007900 01  WS-MATCH-COUNT-DISPLAY REDEFINES WS-MATCH-COUNT-COPY.
008000     05  WS-MATCH-COUNT-DISP     PIC 9(04).
008100*---------------------------------------------------------------*
008200* PRE-FILTER WORK AREA -- COMPARE THE FIRST CHARACTER BEFORE     *
008300* PAYING FOR A FULL 20-BYTE COMPARE ON A BIG TABLE.      TM 04/90*
008400*---------------------------------------------------------------*
008500 01  WS-NAME-COMPARE-AREA        PIC X(20).
008600*---------------------------------------------------------------*
008700 01  WS-NAME-COMPARE-SPLIT REDEFINES WS-NAME-COMPARE-AREA.
008800     05  WS-NAME-FIRST-CHAR      PIC X(01).
008900     05  WS-NAME-REST            PIC X(19).
009000*---------------------------------------------------------------*
009100* EXIT-ACTIVITY FALLBACK ID.  HELD NUMERIC FOR THE MOVE INTO     *
009200* FM-MATCHED-ID, REDEFINED ALPHANUMERIC FOR THE FALLBACK-APPLIED *
009250* SUMMARY LINE IN 2100 BELOW.                           DQ 02/24 *
009300*---------------------------------------------------------------*
009400 01  WS-FALLBACK-ID-AREA         PIC 9(04) VALUE 0.
009500*---------------------------------------------------------------*
009600 01  WS-FALLBACK-ID-TEXT REDEFINES WS-FALLBACK-ID-AREA.
009700     05  WS-FALLBACK-ID-DISP     PIC X(04).
009800*---------------------------------------------------------------*
009900 77  WS-FALLBACK-NAME            PIC X(20) VALUE 'exit_activity'.
010000*===============================================================*
010100 LINKAGE SECTION.
010200 COPY ACTTAB.
010300*===============================================================*
010400 PROCEDURE DIVISION USING FM-ACTIVITY-COUNT, FM-ACTIVITY-TABLE,
010500     FM-INPUT-NAME-COUNT, FM-INPUT-NAME-TABLE,
010600     FM-MATCH-COUNT, FM-MATCH-TABLE, FM-FALLBACK-SWITCH.
010700*---------------------------------------------------------------*
010800 0000-MAIN-ROUTINE.
010900*---------------------------------------------------------------*
011000     MOVE 0 TO FM-MATCH-COUNT.
011100     IF FM-INPUT-NAME-COUNT > 0
011200         PERFORM 2000-SCAN-ONE-NAME THRU 2000-EXIT
011300             VARYING WS-INPUT-SUB FROM 1 BY 1
011400             UNTIL WS-INPUT-SUB > FM-INPUT-NAME-COUNT
011500     END-IF.
011600     IF FM-MATCH-COUNT = 0 AND FM-APPLY-FALLBACK
011700         PERFORM 2100-APPLY-FALLBACK THRU 2100-EXIT
011800     END-IF.
011850     MOVE FM-MATCH-COUNT TO WS-MATCH-COUNT-RAW.
011870     DISPLAY 'ACTMTCH -- NAMES MATCHED: ', WS-MATCH-COUNT-DISP.
011900     GOBACK.
012000*---------------------------------------------------------------*
012100 2000-SCAN-ONE-NAME.
012200*---------------------------------------------------------------*
012300     MOVE 'N' TO WS-FOUND-SWITCH.
012400     MOVE FM-INPUT-ACTIVITY-NAME (WS-INPUT-SUB)
012500         TO WS-NAME-COMPARE-AREA.
012600     PERFORM 2010-SCAN-TABLE-ENTRY THRU 2010-EXIT
012650         VARYING WS-TABLE-SUB FROM 1 BY 1
012660         UNTIL WS-TABLE-SUB > FM-ACTIVITY-COUNT
012670             OR WS-NAME-FOUND.
012700 2000-EXIT.
012750     EXIT.
012800*---------------------------------------------------------------*
012900 2010-SCAN-TABLE-ENTRY.
013000*---------------------------------------------------------------*
013200*    FIRST-CHARACTER PRE-FILTER -- SKIP THE FULL COMPARE WHEN
013300*    THE OPENING LETTER ALREADY DIFFERS.               TM 04/90
013400     IF WS-NAME-FIRST-CHAR = AR-ACTIVITY-NAME (WS-TABLE-SUB) (1:1)
013500         IF WS-NAME-COMPARE-AREA = AR-ACTIVITY-NAME (WS-TABLE-SUB)
013600             ADD 1 TO FM-MATCH-COUNT
013700             MOVE AR-ACTIVITY-ID (WS-TABLE-SUB)
013800                 TO FM-MATCHED-ID (FM-MATCH-COUNT)
013900             MOVE AR-ACTIVITY-NAME (WS-TABLE-SUB)
014000                 TO FM-MATCHED-NAME (FM-MATCH-COUNT)
014100             SET WS-NAME-FOUND TO TRUE
014200         END-IF
014300     END-IF.
014400 2010-EXIT.
014450     EXIT.
014900*---------------------------------------------------------------*
015000 2100-APPLY-FALLBACK.
015100*---------------------------------------------------------------*
015200*    NO NAME IN THE FARM'S LIST MATCHED ANYTHING IN THE TABLE --
015300*    AND THE CALLER ASKED FOR THE EXIT_ACTIVITY SUBSTITUTION, SO
015400*    HAND BACK A SINGLE SYNTHETIC ENTRY.             EA 11/03/89
015500     MOVE 1 TO FM-MATCH-COUNT.
015600     MOVE WS-FALLBACK-ID-AREA TO FM-MATCHED-ID (1).
015700     MOVE WS-FALLBACK-NAME    TO FM-MATCHED-NAME (1).
015750     DISPLAY 'ACTMTCH -- FALLBACK APPLIED, ID: ',
015760         WS-FALLBACK-ID-DISP.
015800 2100-EXIT.
015900     EXIT.
