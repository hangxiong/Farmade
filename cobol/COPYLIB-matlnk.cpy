000100*---------------------------------------------------------------*
000200* COPYLIB-MATLNK                                                *
000300* PREFERENCE/EXPERIENCE MATRIX CALL-LINKAGE AREA.               *
000400* COPIED INTO FARMIND WORKING-STORAGE (BUILDS THE CALL          *
000500* ARGUMENTS, ONCE FOR THE PREFERENCE FILE AND AGAIN FOR THE     *
000600* EXPERIENCE FILE) AND INTO MATLDR'S LINKAGE SECTION.  SAME     *
000700* TWO-FACED-COPYBOOK IDEA AS COPYLIB-ACTTAB.                    *
000800*---------------------------------------------------------------*
000900 01  MX-DD-NAME                  PIC X(08).
001000*---------------------------------------------------------------*
001100 01  MX-PRODUCT-COUNT            PIC S9(04) USAGE IS COMP.
001200*---------------------------------------------------------------*
001300 01  MX-PRODUCT-NAME-TABLE.
001400     05  MX-PRODUCT-NAME-ENTRY OCCURS 1 TO 0100 TIMES
001500                 DEPENDING ON MX-PRODUCT-COUNT.
001600         10  MX-PRODUCT-NAME         PIC X(20).
001700         10  FILLER                  PIC X(04).
001800*---------------------------------------------------------------*
001900 01  MX-FARM-COUNT               PIC S9(04) USAGE IS COMP.
002000*---------------------------------------------------------------*
002100 01  MX-FARM-VALUE-TABLE.
002200     05  MX-FARM-VALUE-ROW OCCURS 1 TO 0500 TIMES
002300                 DEPENDING ON MX-FARM-COUNT.
002400         10  MX-FARM-NAME            PIC X(20).
002500         10  MX-FARM-VALUE OCCURS 0100 TIMES.
002600             15  MX-VALUE            PIC S9(05).
002700         10  FILLER                  PIC X(04).
002900*---------------------------------------------------------------*
003000 01  MX-RETURN-STATUS             PIC X(01).
003100     88  MX-LOAD-OK                       VALUE 'Y'.
003200     88  MX-LOAD-FAILED                    VALUE 'N'.
