000100*---------------------------------------------------------------*
000200* COPYLIB-FARMREC                                               *
000300* FARM-OUTPUT-RECORD -- ONE ROW PER FARM, CANONICAL ALL-FARMS   *
000400* ORDER (THE ORDER FARM-FILE WAS READ IN).  WRITTEN TO FARMOUT  *
000500* BY FARMIND SO THE REST OF THE SIMULATION HAS SOMETHING TO     *
000600* READ.  REPLACES THE OLD UNEMPLOYMENT-CLAIM LAYOUT.    EA 99   *
000700*---------------------------------------------------------------*
000800 01  FARM-OUTPUT-RECORD.
000900     05  FR-FARM-NAME                PIC X(20).
001000     05  FR-LOCATION.
001100         10  FR-COORD-1              PIC S9(05)V9(04).
001200         10  FR-COORD-2              PIC S9(05)V9(04).
001300     05  FR-BIRTH-YEAR               PIC 9(04).
001400     05  FR-CURRENT-AGE              PIC 9(03).
001500     05  FR-EDUCATION                PIC 9(02).
001600     05  FR-MEMORY-LEN               PIC 9(02).
001700     05  FR-ENTREPRENEURSHIP         PIC 9V9(04).
001800     05  FR-PERSONAL-INCOME-AVG      PIC S9(07)V9(02).
001900     05  FR-POP-CHANGE-RATE          PIC S9(03)V9(04).
002000     05  FR-INCOME-HISTORY-CNT       PIC 9(02) USAGE IS COMP.
002100     05  FR-INCOME-HISTORY OCCURS 1 TO 20 TIMES
002200                 DEPENDING ON FR-INCOME-HISTORY-CNT.
002300         10  FR-INCOME-VALUE         PIC S9(07)V9(02).
002400     05  FR-ACTIVITY-CNT             PIC 9(02) USAGE IS COMP.
002500     05  FR-ACTIVITY-LIST OCCURS 1 TO 10 TIMES
002600                 DEPENDING ON FR-ACTIVITY-CNT.
002700         10  FR-ACTIVITY-ID          PIC 9(04).
002800         10  FR-ACTIVITY-NAME        PIC X(20).
002900     05  FILLER                      PIC X(10).
