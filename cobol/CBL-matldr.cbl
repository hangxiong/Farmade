000100*****************************************************************
000200* Program name:    MATLDR
000300* Original author: David Quintero
000400*
000500* Purpose.  Leaf subprogram, called twice by FARMIND -- once
000600* with the product/preference file, once with the years-of-
000700* experience file.  Both files have the same shape: a header
000800* row of product/activity names, then one data row per farm
000900* (farm name, then one integer value per product column).
001000* Builds the product-name list and the per-farm value matrix
001100* and hands them back through COPYLIB-MATLNK.
001200*
001300* Maintenence Log
001400* Date      Author        Maintenance Requirement
001500* --------- ------------  ---------------------------------------
001600* 09/05/89 David Quintero  Created for the farm preference load,
001700*                          req FARM-019.
001800* 02/14/90 David Quintero  Generalized to take the ddname as a
001900*                          linkage parm so FARMIND can call the
002000*                          same module for the experience file.
002100* 07/30/91 T Mercer        Column count was hard-coded at 40,
002200*                          raised the occurs limit in MATLNK.
002300* 01/11/95 R Oyelaran      Replaced the fixed-list UNSTRING with
002400*                          a pointer-driven loop -- header width
002500*                          is not known at compile time.
002600* 08/01/99 R Oyelaran      Y2K -- no date fields in this module,
002700*                          reviewed and signed off, no change.
002800* 03/09/04 D Quintero      Renumbered to line up with the new
002900*                          FARMIND call sequence.
003000* 06/24/21 Ed Ackerman     Restructure, indentation, removal of
003100*                          fall thru and go to's.
003150* 02/14/24 D Quintero      Dropped SPECIAL-NAMES and the UPSI-0
003160*                          trace switch -- no program in this
003170*                          shop carries one.  Farm-name pre-
003180*                          filter area was dead weight here
003190*                          (this module never scans a table),
003195*                          removed.  Column-count REDEFINES now
003196*                          feeds a real end-of-load DISPLAY.
003200*****************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  MATLDR.
003500 AUTHOR. DAVID QUINTERO.
003600 INSTALLATION. COBOL DEVELOPMENT CENTER.
003700 DATE-WRITTEN. 09/05/89.
003800 DATE-COMPILED.
003900 SECURITY. NON-CONFIDENTIAL.
004000*****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-3081.
004400 OBJECT-COMPUTER. IBM-3081.
004900*****************************************************************
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT MATRIX-FILE ASSIGN TO WS-MATRIX-DDNAME
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS MATRIX-FILE-STATUS.
005500*****************************************************************
005600*****************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  MATRIX-FILE
006000     RECORDING MODE IS F.
006100 01  MATRIX-FILE-LINE            PIC X(2000).
006200*---------------------------------------------------------------*
006300 WORKING-STORAGE SECTION.
006400*---------------------------------------------------------------*
006500 77  WS-MATRIX-DDNAME            PIC X(08).
006600*---------------------------------------------------------------*
006700 01  WS-SWITCHES-MISC-FIELDS.
006800     05  MATRIX-FILE-STATUS      PIC X(02).
006900         88  MATRIX-FILE-OK                VALUE '00'.
007000         88  MATRIX-FILE-EOF                VALUE '10'.
007100     05  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
007200         88  WS-AT-EOF                      VALUE 'Y'.
007300     05  WS-TOKEN-BLANK-SWITCH   PIC X(01) VALUE 'N'.
007400         88  WS-TOKEN-IS-BLANK              VALUE 'Y'.
007500     05  FILLER                  PIC X(02).
007600*---------------------------------------------------------------*
007700 01  WS-SUBSCRIPTS.
007800     05  WS-LINE-PTR             PIC S9(04) USAGE IS COMP.
007900     05  WS-LINE-LENGTH          PIC S9(04) USAGE IS COMP
008000                                 VALUE 2000.
008100     05  WS-COLUMN-SUB           PIC S9(04) USAGE IS COMP.
008200     05  FILLER                  PIC X(02).
008300*---------------------------------------------------------------*
008400 01  WS-TOKEN                    PIC X(20) VALUE SPACES.
008500*---------------------------------------------------------------*
008600* PRODUCT COUNT COPIED HERE AFTER THE LOAD, KEPT BINARY FOR THE
008700* ARITHMETIC, REDEFINED AS DISPLAY DIGITS FOR THE END-OF-LOAD
008750* SUMMARY LINE BELOW.                                   DQ 02/24
008800*---------------------------------------------------------------*
008900 01  WS-PRODUCT-COUNT-COPY       PIC S9(04) USAGE IS COMP
009000                                 VALUE 0.
009100*---------------------------------------------------------------*
009200 01  WS-PRODUCT-COUNT-DISPLAY REDEFINES WS-PRODUCT-COUNT-COPY.
009300     05  WS-PRODUCT-COUNT-DISP   PIC 9(04).
009400*---------------------------------------------------------------*
009450* FARM COUNT COPIED THE SAME WAY FOR THE SAME SUMMARY LINE.
009460*                                                       DQ 02/24
009470*---------------------------------------------------------------*
009480 01  WS-FARM-COUNT-COPY          PIC S9(04) USAGE IS COMP
009490                                 VALUE 0.
009495*---------------------------------------------------------------*
009497 01  WS-FARM-COUNT-DISPLAY REDEFINES WS-FARM-COUNT-COPY.
009499     05  WS-FARM-COUNT-DISP      PIC 9(04).
009700*---------------------------------------------------------------*
009710 01  WS-FARM-NAME-KEY            PIC X(20).
010200*---------------------------------------------------------------*
010300* RAW-LINE WORK AREA -- CHARACTER VIEW GIVES US A CHEAP FIRST-
010350* CHARACTER CHECK FOR A TRAILING BLANK/TRAILER LINE BEFORE WE
010400* BOTHER COMPARING THE WHOLE 2000-BYTE BUFFER.            DQ 02/24
010500*---------------------------------------------------------------*
010600 01  WS-RAW-LINE-BUFFER          PIC X(2000).
010700*---------------------------------------------------------------*
010800 01  WS-RAW-LINE-CHARS REDEFINES WS-RAW-LINE-BUFFER.
010900     05  WS-RAW-CHAR             PIC X(01) OCCURS 2000 TIMES.
011000*===============================================================*
011100 LINKAGE SECTION.
011200 COPY MATLNK.
011300*===============================================================*
011400 PROCEDURE DIVISION USING MX-DD-NAME, MX-PRODUCT-COUNT,
011500     MX-PRODUCT-NAME-TABLE, MX-FARM-COUNT, MX-FARM-VALUE-TABLE,
011600     MX-RETURN-STATUS.
011700*---------------------------------------------------------------*
011800 Main-Paragraph.
011900*---------------------------------------------------------------*
012000     MOVE MX-DD-NAME TO WS-MATRIX-DDNAME.
012100     MOVE 0 TO MX-PRODUCT-COUNT, MX-FARM-COUNT.
012200     OPEN INPUT MATRIX-FILE.
012300     IF NOT MATRIX-FILE-OK
012400         SET MX-LOAD-FAILED TO TRUE
012500     ELSE
012600         PERFORM Read-Next-Line
012700         IF NOT WS-AT-EOF
012800             PERFORM Parse-Header-Row
012900         END-IF
013000         PERFORM Read-Next-Line
013100         PERFORM Parse-Matrix-Data-Row
013200             UNTIL WS-AT-EOF
013300         SET MX-LOAD-OK TO TRUE
013350         MOVE MX-PRODUCT-COUNT TO WS-PRODUCT-COUNT-COPY
013360         MOVE MX-FARM-COUNT TO WS-FARM-COUNT-COPY
013370         DISPLAY 'MATLDR -- DDNAME: ', WS-MATRIX-DDNAME,
013380             ' PRODUCTS: ', WS-PRODUCT-COUNT-DISP,
013390             ' FARMS: ', WS-FARM-COUNT-DISP
013400         CLOSE MATRIX-FILE
013500     END-IF.
013600     GOBACK.
013700*---------------------------------------------------------------*
013800 Read-Next-Line.
013900*---------------------------------------------------------------*
014000     READ MATRIX-FILE INTO WS-RAW-LINE-BUFFER
014100         AT END
014200             SET WS-AT-EOF TO TRUE
014300         NOT AT END
014400             CONTINUE
014500     END-READ.
014600*---------------------------------------------------------------*
014700 Parse-Header-Row.
014800*---------------------------------------------------------------*
014900*    FIRST COLUMN OF THE HEADER IS A DUMMY LABEL -- DROP IT --
015000*    THE REST ARE THE ORDERED PRODUCT/ACTIVITY NAMES.
015100     MOVE 1 TO WS-LINE-PTR.
015200     MOVE 'N' TO WS-TOKEN-BLANK-SWITCH.
015300     UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
015400         INTO WS-TOKEN
015500         WITH POINTER WS-LINE-PTR
015600     END-UNSTRING.
015700     PERFORM Get-Next-Header-Column
015800         UNTIL WS-LINE-PTR > WS-LINE-LENGTH
015900             OR WS-TOKEN-IS-BLANK.
016000*---------------------------------------------------------------*
016100 Get-Next-Header-Column.
016200*---------------------------------------------------------------*
016300     UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
016400         INTO WS-TOKEN
016500         WITH POINTER WS-LINE-PTR
016600     END-UNSTRING.
016700     IF WS-TOKEN = SPACES
016800         SET WS-TOKEN-IS-BLANK TO TRUE
016900     ELSE
017000         ADD 1 TO MX-PRODUCT-COUNT
017100         MOVE WS-TOKEN TO MX-PRODUCT-NAME (MX-PRODUCT-COUNT)
017300     END-IF.
017400*---------------------------------------------------------------*
017500 Parse-Matrix-Data-Row.
017600*---------------------------------------------------------------*
017650*    FIRST-CHARACTER CHEAP CHECK BEFORE THE FULL-BUFFER COMPARE.
017670     IF WS-RAW-CHAR (1) NOT = SPACE
017800         ADD 1 TO MX-FARM-COUNT
017900         MOVE 1 TO WS-LINE-PTR
018000         UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
018100             INTO WS-FARM-NAME-KEY
018200             WITH POINTER WS-LINE-PTR
018300         END-UNSTRING
018400         MOVE WS-FARM-NAME-KEY TO MX-FARM-NAME (MX-FARM-COUNT)
018500         PERFORM Get-Next-Data-Value
018600             VARYING WS-COLUMN-SUB FROM 1 BY 1
018700             UNTIL WS-COLUMN-SUB > MX-PRODUCT-COUNT
018800     END-IF.
018900     PERFORM Read-Next-Line.
019000*---------------------------------------------------------------*
019100 Get-Next-Data-Value.
019200*---------------------------------------------------------------*
019300     UNSTRING WS-RAW-LINE-BUFFER DELIMITED BY ","
019400         INTO WS-TOKEN
019500         WITH POINTER WS-LINE-PTR
019600     END-UNSTRING.
019700     MOVE WS-TOKEN
019800         TO MX-VALUE (MX-FARM-COUNT, WS-COLUMN-SUB).
