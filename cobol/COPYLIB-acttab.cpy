000100*---------------------------------------------------------------*
000200* COPYLIB-ACTTAB                                                *
000300* ACTIVITY-TABLE MASTER + ACTMTCH CALL-LINKAGE AREA.            *
000400* COPIED INTO FARMIND WORKING-STORAGE (WHERE THE TABLE IS       *
000500* BUILT AND THE CALL ARGUMENTS ARE LOADED) AND INTO ACTMTCH'S   *
000600* LINKAGE SECTION (WHERE THE SAME FIELDS ARE RECEIVED).  KEEP   *
000700* THE TWO COPIES IN SYNC -- THIS IS HOW UNEMT.CPY USED TO WORK  *
000800* FOR THE OLD UNEMREAD CALL, SO WE REUSED THE TRICK.    EA 99   *
000900*---------------------------------------------------------------*
001000 01  FM-ACTIVITY-COUNT           PIC S9(04) USAGE IS COMP.
001100*---------------------------------------------------------------*
001200 01  FM-ACTIVITY-TABLE.
001300     05  FM-ACTIVITY-ENTRY OCCURS 1 TO 0500 TIMES
001400                 DEPENDING ON FM-ACTIVITY-COUNT.
001500         10  AR-ACTIVITY-ID          PIC 9(04).
001600         10  AR-ACTIVITY-NAME        PIC X(20).
001700         10  FILLER                  PIC X(06).
001800*---------------------------------------------------------------*
001900 01  FM-INPUT-NAME-COUNT         PIC S9(04) USAGE IS COMP.
002000*---------------------------------------------------------------*
002100 01  FM-INPUT-NAME-TABLE.
002200     05  FM-INPUT-NAME-ENTRY OCCURS 1 TO 0050 TIMES
002300                 DEPENDING ON FM-INPUT-NAME-COUNT.
002400         10  FM-INPUT-ACTIVITY-NAME  PIC X(20).
002500         10  FILLER                  PIC X(10).
002600*---------------------------------------------------------------*
002700 01  FM-MATCH-COUNT              PIC S9(04) USAGE IS COMP.
002800*---------------------------------------------------------------*
002900 01  FM-MATCH-TABLE.
003000     05  FM-MATCH-ENTRY OCCURS 1 TO 0050 TIMES
003100                 DEPENDING ON FM-MATCH-COUNT.
003200         10  FM-MATCHED-ID           PIC 9(04).
003300         10  FM-MATCHED-NAME         PIC X(20).
003400         10  FILLER                  PIC X(06).
003500*---------------------------------------------------------------*
003600 01  FM-FALLBACK-SWITCH          PIC X(01).
003700     88  FM-APPLY-FALLBACK                VALUE 'Y'.
003800     88  FM-NO-FALLBACK                    VALUE 'N'.
